000100*****************************************************************
000200*   LICENSED MATERIALS - PROPERTY OF IBM
000300*   ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    FRDT200.
000700 AUTHOR.        R J HATCHER.
000800 INSTALLATION.  SECURITIES OPERATIONS DIV - BATCH SYSTEMS GROUP.
000900 DATE-WRITTEN.  02/03/92.
001000 DATE-COMPILED.
001100 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001200*
001300*   FRDT200 -- FRAUD DETECTION RULE ENGINE.  CALLED ONCE PER
001400*   TRANSACTION BY FRDT100, AFTER THE CALLER HAS UPDATED THE
001500*   ACCOUNT'S ROLLING HISTORY TO INCLUDE THE CURRENT TRANSACTION.
001600*   SCORES THE TRANSACTION AGAINST THE FIVE FRAUD RULES, AND, IF
001700*   ANY RULE FIRED, BUILDS THE FRAUD-ALERT FIELDS THAT ARE THIS
001800*   PROGRAM'S RESPONSIBILITY (FRAUD-TYPE, ALERT-DESCRIPTION,
001900*   SEVERITY, RISK-SCORE, TRIGGERED-RULES, RECOMMENDED-ACTION).
002000*   THE CALLER FILLS IN ALERT-ID, TRANS-ID, ACCOUNT-ID AND THE
002100*   DETECTED TIMESTAMP AFTER THIS PROGRAM RETURNS.
002200*
002300*   DOES NOT OPEN, READ, OR WRITE ANY FILE -- ALL I/O IS DONE BY
002400*   FRDT100.  THIS PROGRAM ONLY TOUCHES ITS LINKAGE PARAMETERS AND
002500*   ITS OWN WORKING STORAGE.
002600* ---------------------------------------------------------------
002700*   CHANGE LOG
002800* ---------------------------------------------------------------
002900*   02/03/92  RJH  ORIGINAL CODING - FRAUD DETECTION PROJECT,
003000*                  REQ FD-0001.
003100*   03/09/92  RJH  RULE 4 (ACCOUNT PATTERN) WAS FIRING ON THE
003200*                  CURRENT TRANSACTION ALONE WHEN THE 5-MINUTE
003300*                  WINDOW HELD FEWER THAN 3 ENTRIES -- ADDED THE
003400*                  WS-RECENT-COUNT < 3 GUARD (PROBLEM TKT FD-0006).
003500*   06/18/93  MKP  LK-HIST-ENTRY RESHAPED TO MATCH THE REWORKED
003600*                  ACCTHIST OCCURS DEPENDING ON TABLE (REQ FD-0039).
003700*   04-19-96  PDW  TRIGGERED-RULES BUILT WITH STRING/POINTER
003800*                  INSTEAD OF FIXED CONCATENATION -- SIX RULE CODES
003900*                  NO LONGER FIT THE OLD SCHEME (REQ FD-0118).
004000*   11/02/98  TLD  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS
004100*                  PROGRAM.  NO CHANGE REQUIRED.
004200*   08/14/01  PDW  110-TIME-SUBTRACT-MINUTES CARRIES THE SAME
004300*                  MIDNIGHT-BORROW FIX MADE IN FRDT100 PARA 430
004400*                  (PROBLEM TKT FD-0163) -- THE TWO COPIES OF THIS
004500*                  ARITHMETIC MUST BE KEPT IN STEP.
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200             C01 IS TOP-OF-FORM.
005300*****************************************************************
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*****************************************************************
005700 01  WS-RISK-SCORE-WORK.
005800             05  WS-RISK-ACCUM           PIC S9V999      COMP-3
005900                                         VALUE ZERO.
006000             05  WS-RISK-CAPPED          PIC S9V999      COMP-3
006100                                         VALUE ZERO.
006200             05  FILLER                  PIC X(04).
006300 
006400 01  WS-RULE-SWITCHES.
006500             05  WS-HIGH-VALUE-SW        PIC X(01) VALUE 'N'.
006600                 88  HIGH-VALUE-FIRED            VALUE 'Y'.
006700             05  WS-UNUSUAL-VALUE-SW     PIC X(01) VALUE 'N'.
006800                 88  UNUSUAL-VALUE-FIRED         VALUE 'Y'.
006900             05  WS-RAPID-TRADING-SW     PIC X(01) VALUE 'N'.
007000                 88  RAPID-TRADING-FIRED         VALUE 'Y'.
007100             05  WS-OFF-HOURS-SW         PIC X(01) VALUE 'N'.
007200                 88  OFF-HOURS-FIRED             VALUE 'Y'.
007300             05  WS-ACCT-PATTERN-SW      PIC X(01) VALUE 'N'.
007400                 88  ACCT-PATTERN-FIRED          VALUE 'Y'.
007500             05  WS-PREV-FLAGGED-SW      PIC X(01) VALUE 'N'.
007600                 88  PREV-FLAGGED-FIRED          VALUE 'Y'.
007700             05  WS-ANY-RULE-FIRED-SW    PIC X(01) VALUE 'N'.
007800                 88  ANY-RULE-FIRED              VALUE 'Y'.
007900             05  FILLER                  PIC X(04).
008000 
008100 01  WS-RECENT-WINDOW.
008200             05  WS-RECENT-COUNT         PIC S9(4) COMP VALUE ZERO.
008300             05  WS-RECENT-BUY-COUNT     PIC S9(4) COMP VALUE ZERO.
008400             05  WS-RECENT-SELL-COUNT    PIC S9(4) COMP VALUE ZERO.
008500             05  WS-RECENT-SAME-SYM-SW   PIC X(01) VALUE 'Y'.
008600                 88  RECENT-ALL-SAME-SYMBOL      VALUE 'Y'.
008700             05  FILLER                  PIC X(04).
008800 
008900 01  WS-TIME-CALC.
009000             05  WS-TC-DATE              PIC 9(08).
009100             05  WS-TC-TIME              PIC 9(06).
009200             05  WS-TC-HH                PIC S9(4) COMP.
009300             05  WS-TC-MM                PIC S9(4) COMP.
009400             05  WS-TC-SS                PIC S9(4) COMP.
009500             05  WS-TC-TOT-SECONDS       PIC S9(7) COMP.
009600             05  WS-TC-OFFSET-MIN        PIC S9(4) COMP.
009700 01  WS-CUTOFF-GROUP.
009800             05  WS-TC-CUTOFF-DATE       PIC 9(08).
009900             05  WS-TC-CUTOFF-TIME       PIC 9(06).
010000 01  WS-CUTOFF-TS-NUM REDEFINES WS-CUTOFF-GROUP
010100                                     PIC 9(14).
010200 
010300 01  WS-AMOUNT-ED                PIC ZZZZZZZZ9.99.
010400 01  WS-AMOUNT-ALPHA REDEFINES WS-AMOUNT-ED
010500                                     PIC X(12).
010600 
010700 01  WS-SUBS.
010800             05  WS-AMT-SCAN-IX          PIC S9(4) COMP.
010900             05  WS-DESC-PTR             PIC S9(4) COMP.
011000             05  WS-RULES-PTR            PIC S9(4) COMP.
011100             05  WS-NEED-COMMA-SW        PIC X(01) VALUE 'N'.
011200                 88  NEED-COMMA-BEFORE-NEXT      VALUE 'Y'.
011300             05  FILLER                  PIC X(04).
011400 
011500*****************************************************************
011600 LINKAGE SECTION.
011700*****************************************************************
011800*   LK-TRAN -- THE CURRENT TRANSACTION, BY REFERENCE FROM
011900*   FRDT100'S TI- COPY OF TRANREC.  TOTAL-VALUE HAS ALREADY BEEN
012000*   COMPUTED BY THE CALLER.
012100     COPY TRANREC REPLACING ==:TAG:== BY ==LK-TRAN==.
012200 
012300*   LK-HIST-ENTRY -- ONE ACCOUNT'S ENTRY FROM FRDT100'S ACCTHIST
012400*   TABLE, PASSED BY REFERENCE.  MUST STAY BYTE-FOR-BYTE IDENTICAL
012500*   TO AHT-ACCOUNT-ENTRY IN THE ACCTHIST COPYBOOK -- THIS PROGRAM
012600*   RECEIVES THE CALLER'S STORAGE DIRECTLY, NOT A COPY OF IT.
012700 01  LK-HIST-ENTRY.
012800             05  LK-HIST-ACCOUNT-ID      PIC X(06).
012900             05  LK-HIST-TRAN-COUNT      PIC S9(4) COMP.
013000             05  LK-HIST-TRAN-ENTRY OCCURS 200 TIMES
013100                                     INDEXED BY LK-HIST-IX.
013200                 10  LK-HIST-TRANS-ID    PIC X(12).
013300                 10  LK-HIST-SYMBOL      PIC X(05).
013400                 10  LK-HIST-SIDE        PIC X(04).
013500                 10  LK-HIST-TIMESTAMP   PIC 9(14).
013600                 10  LK-HIST-TS-R REDEFINES LK-HIST-TIMESTAMP.
013700                     15  LK-HIST-TS-DATE PIC 9(08).
013800                     15  LK-HIST-TS-TIME PIC 9(06).
013900                 10  LK-HIST-TRAN-FILLER PIC X(05).
014000             05  LK-HIST-ACCOUNT-FILLER  PIC X(10).
014100 
014200 01  LK-ACCOUNT-FLAGGED-SW       PIC X(01).
014300             88  ACCOUNT-ALREADY-FLAGGED      VALUE 'Y'.
014400 
014500*   LK-ALERT -- THE FRAUD-ALERT WORK RECORD.  THIS PROGRAM FILLS
014600*   IN EVERYTHING EXCEPT ALERT-ID, TRANS-ID, ACCOUNT-ID AND THE
014700*   DETECTED TIMESTAMP, WHICH FRDT100 SUPPLIES AFTER RETURN.
014800     COPY ALERTREC REPLACING ==:TAG:== BY ==LK-ALERT==.
014900 
015000 01  LK-ALERT-FIRED-SW           PIC X(01).
015100 01  LK-NEW-FLAG-SW              PIC X(01).
015200*
015300*****************************************************************
015400 PROCEDURE DIVISION USING
015500             LK-TRAN-TRANSACTION-RECORD
015600             LK-HIST-ENTRY
015700             LK-ACCOUNT-FLAGGED-SW
015800             LK-ALERT-FRAUD-ALERT-RECORD
015900             LK-ALERT-FIRED-SW
016000             LK-NEW-FLAG-SW.
016100*****************************************************************
016200 
016300 000-MAIN-CONTROL.
016400         MOVE ZERO  TO WS-RISK-ACCUM.
016500         MOVE 'N'   TO WS-HIGH-VALUE-SW    WS-UNUSUAL-VALUE-SW
016600                        WS-RAPID-TRADING-SW WS-OFF-HOURS-SW
016700                        WS-ACCT-PATTERN-SW  WS-PREV-FLAGGED-SW
016800                        WS-ANY-RULE-FIRED-SW.
016900         MOVE 'N'   TO LK-ALERT-FIRED-SW.
017000         MOVE 'N'   TO LK-NEW-FLAG-SW.
017100         PERFORM 100-COUNT-RECENT-WINDOW  THRU 100-EXIT.
017200         PERFORM 200-RULE-HIGH-VALUE      THRU 200-EXIT.
017300         PERFORM 210-RULE-RAPID-TRADING   THRU 210-EXIT.
017400         PERFORM 220-RULE-OFF-HOURS       THRU 220-EXIT.
017500         PERFORM 230-RULE-ACCOUNT-PATTERN THRU 230-EXIT.
017600         PERFORM 240-RULE-PREV-FLAGGED    THRU 240-EXIT.
017700         IF ANY-RULE-FIRED
017800             MOVE 'Y' TO LK-ALERT-FIRED-SW
017900             PERFORM 300-CLASSIFY-SEVERITY     THRU 300-EXIT
018000             PERFORM 305-BUILD-TRIGGERED-RULES THRU 305-EXIT
018100             PERFORM 310-CLASSIFY-FRAUD-TYPE   THRU 310-EXIT
018200             PERFORM 320-BUILD-DESCRIPTION     THRU 320-EXIT
018300             PERFORM 330-DETERMINE-ACTION      THRU 330-EXIT
018400             IF WS-RISK-CAPPED NOT LESS THAN 0.600
018500                 MOVE 'Y' TO LK-NEW-FLAG-SW
018600             END-IF
018700         END-IF.
018800         GOBACK.
018900 
019000 100-COUNT-RECENT-WINDOW.
019100*   RULE 2 SUPPORT -- BUILDS THE "RECENT TRANSACTIONS" LIST (HERE,
019200*   JUST ITS COUNTS) FOR THE TRAILING 5 MINUTES, MEASURED AGAINST
019300*   THE CURRENT TRANSACTION'S OWN TIMESTAMP.  LK-HIST-ENTRY ALREADY
019400*   INCLUDES THE CURRENT TRANSACTION -- FRDT100 APPENDS IT BEFORE
019500*   CALLING THIS PROGRAM -- SO IT IS COUNTED HERE LIKE ANY OTHER
019600*   ENTRY.
019700         MOVE LK-TRAN-TRANS-DATE TO WS-TC-DATE.
019800         MOVE LK-TRAN-TRANS-TIME TO WS-TC-TIME.
019900         MOVE 5                  TO WS-TC-OFFSET-MIN.
020000         PERFORM 110-TIME-SUBTRACT-MINUTES THRU 110-EXIT.
020100         MOVE ZERO TO WS-RECENT-COUNT WS-RECENT-BUY-COUNT
020200                      WS-RECENT-SELL-COUNT.
020300         MOVE 'Y'  TO WS-RECENT-SAME-SYM-SW.
020400         PERFORM 120-SCAN-HISTORY-ENTRY THRU 120-EXIT
020500             VARYING LK-HIST-IX FROM 1 BY 1
020600             UNTIL LK-HIST-IX > LK-HIST-TRAN-COUNT.
020700 100-EXIT.
020800         EXIT.
020900 
021000 110-TIME-SUBTRACT-MINUTES.
021100*   SAME MANUAL HH/MM/SS ARITHMETIC AS FRDT100 PARA 430, KEPT AS A
021200*   SEPARATE COPY BECAUSE THIS IS A SEPARATE LOAD MODULE -- SEE
021300*   THE 08/14/01 CHANGE LOG ENTRY ABOVE.
021400         COMPUTE WS-TC-HH = WS-TC-TIME / 10000.
021500         COMPUTE WS-TC-MM = (WS-TC-TIME / 100) - (WS-TC-HH * 100).
021600         COMPUTE WS-TC-SS = WS-TC-TIME - (WS-TC-HH * 10000)
021700                                       - (WS-TC-MM * 100).
021800         COMPUTE WS-TC-TOT-SECONDS =
021900                 (WS-TC-HH * 3600) + (WS-TC-MM * 60) + WS-TC-SS
022000                 - (WS-TC-OFFSET-MIN * 60).
022100         IF WS-TC-TOT-SECONDS < 0
022200             ADD 86400 TO WS-TC-TOT-SECONDS
022300             COMPUTE WS-TC-CUTOFF-DATE = WS-TC-DATE - 1
022400*       NOTE -- DOES NOT ADJUST FOR MONTH OR YEAR-END ROLLOVER.
022500*       ACCEPTED AS A KNOWN LIMITATION PER FD-0163 -- THE 5-MINUTE
022600*       WINDOW CANNOT CROSS A MONTH BOUNDARY IN PRACTICE.
022700         ELSE
022800             MOVE WS-TC-DATE TO WS-TC-CUTOFF-DATE
022900         END-IF.
023000         COMPUTE WS-TC-HH = WS-TC-TOT-SECONDS / 3600.
023100         COMPUTE WS-TC-MM =
023200                 (WS-TC-TOT-SECONDS / 60) - (WS-TC-HH * 60).
023300         COMPUTE WS-TC-SS = WS-TC-TOT-SECONDS - (WS-TC-HH * 3600)
023400                                               - (WS-TC-MM * 60).
023500         COMPUTE WS-TC-CUTOFF-TIME =
023600                 (WS-TC-HH * 10000) + (WS-TC-MM * 100) + WS-TC-SS.
023700 110-EXIT.
023800         EXIT.
023900 
024000 120-SCAN-HISTORY-ENTRY.
024100         IF LK-HIST-TIMESTAMP (LK-HIST-IX) > WS-CUTOFF-TS-NUM
024200             ADD 1 TO WS-RECENT-COUNT
024300             IF LK-HIST-SIDE (LK-HIST-IX) = 'BUY '
024400                 ADD 1 TO WS-RECENT-BUY-COUNT
024500             END-IF
024600             IF LK-HIST-SIDE (LK-HIST-IX) = 'SELL'
024700                 ADD 1 TO WS-RECENT-SELL-COUNT
024800             END-IF
024900             IF LK-HIST-SYMBOL (LK-HIST-IX) NOT = LK-TRAN-SYMBOL
025000                 MOVE 'N' TO WS-RECENT-SAME-SYM-SW
025100             END-IF
025200         END-IF.
025300 120-EXIT.
025400         EXIT.
025500 
025600 200-RULE-HIGH-VALUE.
025700*   RULE 1 -- HIGH-VALUE / UNUSUAL-VALUE TRANSACTION.  MUTUALLY
025800*   EXCLUSIVE -- A TRANSACTION OVER THE HIGH-VALUE LINE DOES NOT
025900*   ALSO COUNT AS UNUSUAL-VALUE (REQ FD-0001).
026000         IF LK-TRAN-TOTAL-VALUE NOT LESS THAN 100000.00
026100             MOVE 'Y' TO WS-HIGH-VALUE-SW
026200             MOVE 'Y' TO WS-ANY-RULE-FIRED-SW
026300             ADD 0.400 TO WS-RISK-ACCUM
026400         ELSE
026500             IF LK-TRAN-TOTAL-VALUE NOT LESS THAN 50000.00
026600                 MOVE 'Y' TO WS-UNUSUAL-VALUE-SW
026700                 MOVE 'Y' TO WS-ANY-RULE-FIRED-SW
026800                 ADD 0.200 TO WS-RISK-ACCUM
026900             END-IF
027000         END-IF.
027100 200-EXIT.
027200         EXIT.
027300 
027400 210-RULE-RAPID-TRADING.
027500*   RULE 2 -- FIVE OR MORE TRANSACTIONS FOR THIS ACCOUNT IN THE
027600*   TRAILING 5 MINUTES (REQ FD-0001).
027700         IF WS-RECENT-COUNT NOT LESS THAN 5
027800             MOVE 'Y' TO WS-RAPID-TRADING-SW
027900             MOVE 'Y' TO WS-ANY-RULE-FIRED-SW
028000             ADD 0.300 TO WS-RISK-ACCUM
028100         END-IF.
028200 210-EXIT.
028300         EXIT.
028400 
028500 220-RULE-OFF-HOURS.
028600*   RULE 3 -- OUTSIDE THE 09:30:00 - 16:00:00 MARKET WINDOW.
028700*   EXACTLY 09:30:00 AND EXACTLY 16:00:00 ARE IN-HOURS (REQ
028800*   FD-0001).
028900         IF LK-TRAN-TRANS-TIME < 093000 OR LK-TRAN-TRANS-TIME > 160000
029000             MOVE 'Y' TO WS-OFF-HOURS-SW
029100             MOVE 'Y' TO WS-ANY-RULE-FIRED-SW
029200             ADD 0.250 TO WS-RISK-ACCUM
029300         END-IF.
029400 220-EXIT.
029500         EXIT.
029600 
029700 230-RULE-ACCOUNT-PATTERN.
029800*   RULE 4 -- PUMP-AND-DUMP HEURISTIC.  ONLY EVALUATED WHEN THE
029900*   5-MINUTE WINDOW HOLDS 3 OR MORE ENTRIES (PROBLEM TKT FD-0006).
030000*   FIRES WHEN EVERY RECENT ENTRY IS THE SAME SYMBOL AS THE
030100*   CURRENT TRANSACTION AND THE WINDOW CONTAINS BOTH A BUY AND A
030200*   SELL TOTALLING AT LEAST 4 ENTRIES (REQ FD-0001).
030300         IF WS-RECENT-COUNT NOT LESS THAN 3
030400             IF RECENT-ALL-SAME-SYMBOL
030500                 AND WS-RECENT-BUY-COUNT > 0
030600                 AND WS-RECENT-SELL-COUNT > 0
030700                 AND (WS-RECENT-BUY-COUNT + WS-RECENT-SELL-COUNT)
030800                         NOT LESS THAN 4
030900                 MOVE 'Y' TO WS-ACCT-PATTERN-SW
031000                 MOVE 'Y' TO WS-ANY-RULE-FIRED-SW
031100                 ADD 0.200 TO WS-RISK-ACCUM
031200             END-IF
031300         END-IF.
031400 230-EXIT.
031500         EXIT.
031600 
031700 240-RULE-PREV-FLAGGED.
031800*   RULE 5 -- ACCOUNT WAS ALREADY FLAGGED EARLIER THIS RUN (REQ
031900*   FD-0001).  THE FLAG IS SET BY FRDT100 PARA 530 AND IS NEVER
032000*   CLEARED FOR THE REST OF THE RUN (REQ FD-0036).
032100         IF ACCOUNT-ALREADY-FLAGGED
032200             MOVE 'Y' TO WS-PREV-FLAGGED-SW
032300             MOVE 'Y' TO WS-ANY-RULE-FIRED-SW
032400             ADD 0.150 TO WS-RISK-ACCUM
032500         END-IF.
032600 240-EXIT.
032700         EXIT.
032800 
032900 300-CLASSIFY-SEVERITY.
033000*   RULE 6 -- SEVERITY IS CLASSIFIED ON THE UNCAPPED RISK SCORE,
033100*   HIGHEST THRESHOLD FIRST (REQ FD-0001).  THE CAP TO 1.000 (RULE
033200*   10) HAPPENS SEPARATELY, BELOW, FOR STORAGE/OUTPUT ONLY.
033300         IF WS-RISK-ACCUM NOT LESS THAN 0.800
033400             MOVE 'CRITICAL' TO LK-ALERT-SEVERITY
033500         ELSE
033600             IF WS-RISK-ACCUM NOT LESS THAN 0.600
033700                 MOVE 'HIGH' TO LK-ALERT-SEVERITY
033800             ELSE
033900                 IF WS-RISK-ACCUM NOT LESS THAN 0.300
034000                     MOVE 'MEDIUM' TO LK-ALERT-SEVERITY
034100                 ELSE
034200                     MOVE 'LOW' TO LK-ALERT-SEVERITY
034300                 END-IF
034400             END-IF
034500         END-IF.
034600         IF WS-RISK-ACCUM NOT GREATER THAN 1.000
034700             MOVE WS-RISK-ACCUM TO WS-RISK-CAPPED
034800         ELSE
034900             MOVE 1.000 TO WS-RISK-CAPPED
035000         END-IF.
035100         MOVE WS-RISK-CAPPED TO LK-ALERT-RISK-SCORE.
035200 300-EXIT.
035300         EXIT.
035400 
035500 305-BUILD-TRIGGERED-RULES.
035600*   RULE 2 OUTPUT -- TRIGGERED-RULES IS BUILT HERE AS A COMMA-
035700*   SEPARATED LIST RATHER THAN A FIXED-SLOT TABLE OVERLAY, SINCE
035800*   THE RULE CODES ARE OF DIFFERENT LENGTHS AND MUST NOT CARRY
035900*   TRAILING PAD BYTES BETWEEN THEM (REQ FD-0118).
036000         MOVE SPACES TO LK-ALERT-TRIGGERED-RULES.
036100         MOVE 1   TO WS-RULES-PTR.
036200         MOVE 'N' TO WS-NEED-COMMA-SW.
036300         IF HIGH-VALUE-FIRED
036400             PERFORM 306-APPEND-COMMA-IF-NEEDED THRU 306-EXIT
036500             STRING 'HIGH_VALUE_TRANSACTION' DELIMITED BY SIZE
036600                 INTO LK-ALERT-TRIGGERED-RULES
036700                 WITH POINTER WS-RULES-PTR
036800             END-STRING
036900             MOVE 'Y' TO WS-NEED-COMMA-SW
037000         END-IF.
037100         IF UNUSUAL-VALUE-FIRED
037200             PERFORM 306-APPEND-COMMA-IF-NEEDED THRU 306-EXIT
037300             STRING 'UNUSUAL_VALUE_TRANSACTION' DELIMITED BY SIZE
037400                 INTO LK-ALERT-TRIGGERED-RULES
037500                 WITH POINTER WS-RULES-PTR
037600             END-STRING
037700             MOVE 'Y' TO WS-NEED-COMMA-SW
037800         END-IF.
037900         IF RAPID-TRADING-FIRED
038000             PERFORM 306-APPEND-COMMA-IF-NEEDED THRU 306-EXIT
038100             STRING 'RAPID_TRADING' DELIMITED BY SIZE
038200                 INTO LK-ALERT-TRIGGERED-RULES
038300                 WITH POINTER WS-RULES-PTR
038400             END-STRING
038500             MOVE 'Y' TO WS-NEED-COMMA-SW
038600         END-IF.
038700         IF OFF-HOURS-FIRED
038800             PERFORM 306-APPEND-COMMA-IF-NEEDED THRU 306-EXIT
038900             STRING 'OFF_HOURS_TRADING' DELIMITED BY SIZE
039000                 INTO LK-ALERT-TRIGGERED-RULES
039100                 WITH POINTER WS-RULES-PTR
039200             END-STRING
039300             MOVE 'Y' TO WS-NEED-COMMA-SW
039400         END-IF.
039500         IF ACCT-PATTERN-FIRED
039600             PERFORM 306-APPEND-COMMA-IF-NEEDED THRU 306-EXIT
039700             STRING 'SUSPICIOUS_ACCOUNT_PATTERN' DELIMITED BY SIZE
039800                 INTO LK-ALERT-TRIGGERED-RULES
039900                 WITH POINTER WS-RULES-PTR
040000             END-STRING
040100             MOVE 'Y' TO WS-NEED-COMMA-SW
040200         END-IF.
040300         IF PREV-FLAGGED-FIRED
040400             PERFORM 306-APPEND-COMMA-IF-NEEDED THRU 306-EXIT
040500             STRING 'PREVIOUSLY_FLAGGED_ACCOUNT' DELIMITED BY SIZE
040600                 INTO LK-ALERT-TRIGGERED-RULES
040700                 WITH POINTER WS-RULES-PTR
040800             END-STRING
040900             MOVE 'Y' TO WS-NEED-COMMA-SW
041000         END-IF.
041100 305-EXIT.
041200         EXIT.
041300 
041400 306-APPEND-COMMA-IF-NEEDED.
041500         IF NEED-COMMA-BEFORE-NEXT
041600             STRING ',' DELIMITED BY SIZE
041700                 INTO LK-ALERT-TRIGGERED-RULES
041800                 WITH POINTER WS-RULES-PTR
041900             END-STRING
042000         END-IF.
042100 306-EXIT.
042200         EXIT.
042300 
042400 310-CLASSIFY-FRAUD-TYPE.
042500*   RULE 7 -- FIRST MATCH WINS, IN THIS FIXED PRIORITY ORDER (REQ
042600*   FD-0001).
042700         IF HIGH-VALUE-FIRED
042800             MOVE 'HIGH_VOLUME' TO LK-ALERT-FRAUD-TYPE
042900         ELSE
043000             IF RAPID-TRADING-FIRED
043100                 MOVE 'RAPID_TRADING' TO LK-ALERT-FRAUD-TYPE
043200             ELSE
043300                 IF OFF-HOURS-FIRED
043400                     MOVE 'OFF_HOURS_TRADING' TO LK-ALERT-FRAUD-TYPE
043500                 ELSE
043600                     IF ACCT-PATTERN-FIRED
043700                         MOVE 'PUMP_AND_DUMP' TO LK-ALERT-FRAUD-TYPE
043800                     ELSE
043900                         MOVE 'UNUSUAL_PATTERN' TO LK-ALERT-FRAUD-TYPE
044000                     END-IF
044100                 END-IF
044200             END-IF
044300         END-IF.
044400 310-EXIT.
044500         EXIT.
044600 
044700 320-BUILD-DESCRIPTION.
044800*   RULE 8 -- ALERT-DESCRIPTION IS BUILT IN THE SAME FIXED ORDER
044900*   AS THE PRIORITY LIST ABOVE, ONE SENTENCE FRAGMENT PER
045000*   TRIGGERED RULE.  THE FIELD IS A FIXED-WIDTH X(200) SO THE
045100*   TRAILING TRIM CALLED FOR IN THE SOURCE NOTES IS ALREADY
045200*   SATISFIED BY THE TRAILING BLANKS OF THE RECEIVING FIELD (REQ
045300*   FD-0001).
045400         MOVE SPACES TO LK-ALERT-ALERT-DESCRIPTION.
045500         MOVE 1 TO WS-DESC-PTR.
045600         STRING 'Suspicious activity detected: ' DELIMITED BY SIZE
045700             INTO LK-ALERT-ALERT-DESCRIPTION
045800             WITH POINTER WS-DESC-PTR
045900         END-STRING.
046000         IF HIGH-VALUE-FIRED
046100             PERFORM 321-FORMAT-AMOUNT THRU 321-EXIT
046200             STRING 'High-value transaction ($' DELIMITED BY SIZE
046300                     WS-AMOUNT-ALPHA (WS-AMT-SCAN-IX:) DELIMITED BY SIZE
046400                     '). ' DELIMITED BY SIZE
046500                 INTO LK-ALERT-ALERT-DESCRIPTION
046600                 WITH POINTER WS-DESC-PTR
046700             END-STRING
046800         END-IF.
046900         IF RAPID-TRADING-FIRED
047000             STRING 'Rapid trading pattern detected. ' DELIMITED BY SIZE
047100                 INTO LK-ALERT-ALERT-DESCRIPTION
047200                 WITH POINTER WS-DESC-PTR
047300             END-STRING
047400         END-IF.
047500         IF OFF-HOURS-FIRED
047600             STRING 'Trading outside market hours. ' DELIMITED BY SIZE
047700                 INTO LK-ALERT-ALERT-DESCRIPTION
047800                 WITH POINTER WS-DESC-PTR
047900             END-STRING
048000         END-IF.
048100         IF ACCT-PATTERN-FIRED
048200             STRING 'Suspicious account trading pattern. '
048300                     DELIMITED BY SIZE
048400                 INTO LK-ALERT-ALERT-DESCRIPTION
048500                 WITH POINTER WS-DESC-PTR
048600             END-STRING
048700         END-IF.
048800         IF PREV-FLAGGED-FIRED
048900             STRING 'Previously flagged account activity. '
049000                     DELIMITED BY SIZE
049100                 INTO LK-ALERT-ALERT-DESCRIPTION
049200                 WITH POINTER WS-DESC-PTR
049300             END-STRING
049400         END-IF.
049500 320-EXIT.
049600         EXIT.
049700 
049800 321-FORMAT-AMOUNT.
049900*   EDITS TOTAL-VALUE INTO ZERO-SUPPRESSED DISPLAY FORM, THEN
050000*   SCANS PAST THE LEADING BLANKS SO 322 CAN REFERENCE-MODIFY ONLY
050100*   THE SIGNIFICANT DIGITS INTO THE STRING ABOVE.  NO INTRINSIC
050200*   FUNCTION IS USED FOR THE SCAN.
050300         MOVE LK-TRAN-TOTAL-VALUE TO WS-AMOUNT-ED.
050400         MOVE WS-AMOUNT-ED        TO WS-AMOUNT-ALPHA.
050500         MOVE 1                  TO WS-AMT-SCAN-IX.
050600         PERFORM 322-SCAN-FOR-DIGIT THRU 322-EXIT
050700             UNTIL WS-AMOUNT-ALPHA (WS-AMT-SCAN-IX:1) NOT = SPACE.
050800 321-EXIT.
050900         EXIT.
051000 
051100 322-SCAN-FOR-DIGIT.
051200         ADD 1 TO WS-AMT-SCAN-IX.
051300 322-EXIT.
051400         EXIT.
051500 
051600 330-DETERMINE-ACTION.
051700*   RULE 9 -- USES THE CAPPED RISK SCORE, NOT THE ACCUMULATED ONE
051800*   (REQ FD-0001).
051900         IF LK-ALERT-SEVERITY = 'CRITICAL'
052000                 OR WS-RISK-CAPPED NOT LESS THAN 0.800
052100             MOVE 'BLOCK_TRANSACTION' TO LK-ALERT-RECOMMENDED-ACTION
052200         ELSE
052300             IF LK-ALERT-SEVERITY = 'HIGH'
052400                     OR WS-RISK-CAPPED NOT LESS THAN 0.600
052500                 MOVE 'MANUAL_REVIEW' TO LK-ALERT-RECOMMENDED-ACTION
052600             ELSE
052700                 MOVE 'MONITOR' TO LK-ALERT-RECOMMENDED-ACTION
052800             END-IF
052900         END-IF.
053000 330-EXIT.
053100         EXIT.
