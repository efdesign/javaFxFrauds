000100*****************************************************************
000110*   TRANREC  --  TRANSACTION RECORD LAYOUT
000120*   COMMON RECORD FOR TRANS-IN (INPUT) AND VALID-OUT (OUTPUT)
000130*   AND FOR THE FRDT200 LINKAGE PARAMETER OF THE SAME SHAPE.
000140*   INVOKE WITH:
000150*       COPY TRANREC REPLACING ==:TAG:== BY ==ttt==.
000160*   WHERE ttt IS THE CALLER'S FIELD PREFIX (TI, VO, LK-TRAN).
000170*  ---------------------------------------------------------------
000180*   01-31-92  RJH  ORIGINAL CODING - FRAUD DETECTION PROJECT.
000190*   06-18-93  MKP  ADDED TRANS-TS-NUM REDEFINES FOR RULE ENGINE.
000200*   11-02-98  TLD  Y2K -- TRANS-DATE CONFIRMED CCYYMMDD, NO
000210*                  WINDOWING LOGIC REQUIRED IN THIS COPYBOOK.
000220*****************************************************************
000230 01  :TAG:-TRANSACTION-RECORD.
000240     05  :TAG:-TRANS-ID              PIC X(12).
000250     05  :TAG:-ACCOUNT-ID            PIC X(06).
000260     05  :TAG:-SYMBOL                PIC X(05).
000270     05  :TAG:-SIDE                  PIC X(04).
000280     05  :TAG:-QUANTITY              PIC 9(07)       COMP-3.
000290     05  :TAG:-PRICE                 PIC 9(05)V9(02) COMP-3.
000300     05  :TAG:-TOTAL-VALUE           PIC 9(09)V9(02) COMP-3.
000310     05  :TAG:-TRANS-TIMESTAMP.
000320         10  :TAG:-TRANS-DATE        PIC 9(08).
000330         10  :TAG:-TRANS-TIME        PIC 9(06).
000340     05  :TAG:-TRANS-TS-NUM REDEFINES :TAG:-TRANS-TIMESTAMP
000350                                     PIC 9(14).
000360     05  :TAG:-ORDER-TYPE            PIC X(06).
000370     05  :TAG:-TRANS-STATUS          PIC X(07).
000380     05  :TAG:-TRAN-FILLER           PIC X(12).
