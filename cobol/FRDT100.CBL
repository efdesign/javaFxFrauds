000100*****************************************************************
000200*   LICENSED MATERIALS - PROPERTY OF IBM
000300*   ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    FRDT100.
000700 AUTHOR.        R J HATCHER.
000800 INSTALLATION.  SECURITIES OPERATIONS DIV - BATCH SYSTEMS GROUP.
000900 DATE-WRITTEN.  01/31/92.
001000 DATE-COMPILED.
001100 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001200*
001300*   FRDT100 -- FRAUD DETECTION, MAIN TRANSACTION DRIVER.
001400*
001500*   READS THE SORTED TRADE-TRANSACTION FILE (ACCOUNT-ID, THEN
001600*   TIMESTAMP, ASCENDING), MAINTAINS A ROLLING ONE-HOUR, ACCOUNT-
001700*   KEYED TRANSACTION HISTORY IN WORKING STORAGE, CALLS FRDT200 TO
001800*   SCORE EACH TRANSACTION AGAINST THE FRAUD RULE SET, AND ROUTES
001900*   EACH TRANSACTION TO EITHER THE FRAUD-ALERTS FILE OR THE VALID-
002000*   TRANSACTIONS FILE.  PRODUCES AN END-OF-JOB CONTROL REPORT OF
002100*   RUN TOTALS.
002200*
002300*   THE RULE WEIGHTS AND THE FIVE-MINUTE / ONE-HOUR WINDOW
002400*   ARITHMETIC ARE EASY TO GET WRONG -- READ 400-UPDATE-HISTORY AND
002500*   THE FRDT200 RULE PARAGRAPHS CAREFULLY BEFORE CHANGING EITHER.
002600* ---------------------------------------------------------------
002700*   CHANGE LOG
002800* ---------------------------------------------------------------
002900*   01/31/92  RJH  ORIGINAL CODING - FRAUD DETECTION PROJECT,
003000*                  REQ FD-0001.
003100*   03/09/92  RJH  ADDED 800-PRODUCE-CONTROL-RPT PER QA COMMENT ON
003200*                  FD-0001 -- ORIGINAL COPY HAD NO RUN TOTALS.
003300*   06/18/93  MKP  HISTORY TABLE REWORKED AS OCCURS DEPENDING ON
003400*                  (SEE ACCTHIST COPYBOOK) SO ACCOUNT COUNT IS NOT
003500*                  HARD-CODED (REQ FD-0039).
003600*   09/09/94  MKP  FLAGGED-ACCOUNT TABLE SPLIT OUT OF THE HISTORY
003700*                  TABLE INTO ITS OWN FAT- STRUCTURE -- A FLAG WAS
003800*                  BEING LOST WHEN THE OWNING SLOT AGED OUT OF THE
003900*                  ONE-HOUR WINDOW (PROBLEM TKT FD-0077).  SEE
004000*                  410-PRUNE-HISTORY-1HR AND 530-FLAG-ACCOUNT.
004100*   04-19-96  PDW  TRIGGERED-RULES WIDENED WITH ALERTREC CHANGE --
004200*                  NO CODE CHANGE HERE, NOTED FOR THE RECORD
004300*                  (REQ FD-0118).
004400*   11/02/98  TLD  Y2K REVIEW -- ALL DATE FIELDS ALREADY CCYYMMDD.
004500*                  NO WINDOWING LOGIC REQUIRED.  SIGNED OFF PER
004600*                  Y2K PROJECT TRACKING SHEET, ITEM 214.
004700*   03/30/99  TLD  AHT-ACCOUNT-ENTRY CEILING RAISED 150 TO 300 TO
004800*                  COVER PEAK TRADING-DAY VOLUME (REQ FD-0140).
004900*   08/14/01  PDW  CORRECTED 410-PRUNE-HISTORY-1HR MIDNIGHT BORROW
005000*                  -- PRUNE WAS COMPARING ACROSS DATE BOUNDARY
005100*                  WITHOUT ADJUSTING THE CUTOFF DATE (PROBLEM TKT
005200*                  FD-0163).
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900         C01 IS TOP-OF-FORM.
006000 
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     
006400         SELECT TRANS-IN   ASSIGN TO TRANIN
006500             ACCESS IS SEQUENTIAL
006600             FILE STATUS  IS  WS-TRANIN-STATUS.
006700     
006800         SELECT ALERTS-OUT ASSIGN TO ALERTOUT
006900             ACCESS IS SEQUENTIAL
007000             FILE STATUS  IS  WS-ALEROUT-STATUS.
007100     
007200         SELECT VALID-OUT  ASSIGN TO VALIDOUT
007300             ACCESS IS SEQUENTIAL
007400             FILE STATUS  IS  WS-VALOUT-STATUS.
007500     
007600         SELECT CONTROL-RPT ASSIGN TO CTLRPT
007700             ACCESS IS SEQUENTIAL
007800             FILE STATUS  IS  WS-CTLRPT-STATUS.
007900*****************************************************************
008000 DATA DIVISION.
008100 FILE SECTION.
008200 
008300 FD  TRANS-IN
008400         RECORDING MODE IS F
008500         BLOCK CONTAINS 0 RECORDS.
008600     COPY TRANREC REPLACING ==:TAG:== BY ==TI==.
008700 
008800 FD  ALERTS-OUT
008900         RECORDING MODE IS F
009000         BLOCK CONTAINS 0 RECORDS.
009100     COPY ALERTREC REPLACING ==:TAG:== BY ==AO==.
009200 
009300 FD  VALID-OUT
009400         RECORDING MODE IS F
009500         BLOCK CONTAINS 0 RECORDS.
009600     COPY TRANREC REPLACING ==:TAG:== BY ==VO==.
009700 
009800 FD  CONTROL-RPT
009900         RECORDING MODE IS F.
010000 01  CONTROL-RPT-RECORD          PIC X(132).
010100*****************************************************************
010200 WORKING-STORAGE SECTION.
010300*****************************************************************
010400 01  WS-FILE-STATUSES.
010500         05  WS-TRANIN-STATUS        PIC X(02) VALUE SPACES.
010600         05  WS-ALEROUT-STATUS       PIC X(02) VALUE SPACES.
010700         05  WS-VALOUT-STATUS        PIC X(02) VALUE SPACES.
010800         05  WS-CTLRPT-STATUS        PIC X(02) VALUE SPACES.
010900         05  FILLER                  PIC X(04).
011000 
011100 01  WS-SWITCHES.
011200         05  WS-TRANIN-EOF-SW        PIC X(01) VALUE 'N'.
011300             88  TRANIN-EOF                    VALUE 'Y'.
011400         05  WS-ACCT-FOUND-SW        PIC X(01) VALUE 'N'.
011500             88  ACCOUNT-FOUND-IN-HIST          VALUE 'Y'.
011600         05  WS-ACCT-FLAGGED-SW      PIC X(01) VALUE 'N'.
011700             88  ACCOUNT-ALREADY-FLAGGED       VALUE 'Y'.
011800         05  WS-ALERT-FIRED-SW       PIC X(01) VALUE 'N'.
011900             88  ALERT-FIRED                    VALUE 'Y'.
012000         05  WS-NEW-FLAG-SW          PIC X(01) VALUE 'N'.
012100             88  ACCOUNT-NEWLY-FLAGGED         VALUE 'Y'.
012200         05  FILLER                  PIC X(03).
012300 
012400 01  WS-RUN-DATE-TIME.
012500         05  WS-RUN-DATE             PIC 9(08).
012600         05  WS-RUN-TIME             PIC 9(06).
012700 01  WS-RUN-TS-NUM REDEFINES WS-RUN-DATE-TIME
012800                                 PIC 9(14).
012900 
013000 01  WS-RETURN-CODE              PIC X(02) VALUE '00'.
013100 01  WS-RETURN-CODE-N REDEFINES WS-RETURN-CODE
013200                                 PIC S9(3) COMP-3.
013300 
013400 01  WS-LAST-TRAN-KEY.
013500         05  WS-LAST-ACCOUNT-ID      PIC X(06).
013600         05  WS-LAST-TRANS-TS        PIC 9(14).
013700 01  WS-LAST-TRAN-KEY-R REDEFINES WS-LAST-TRAN-KEY
013800                                 PIC X(20).
013900 
014000 01  WS-TIME-CALC.
014100         05  WS-TC-DATE              PIC 9(08).
014200         05  WS-TC-TIME              PIC 9(06).
014300         05  WS-TC-HH                PIC S9(4) COMP.
014400         05  WS-TC-MM                PIC S9(4) COMP.
014500         05  WS-TC-SS                PIC S9(4) COMP.
014600         05  WS-TC-TOT-SECONDS       PIC S9(7) COMP.
014700         05  WS-TC-OFFSET-MIN        PIC S9(4) COMP.
014800 01  WS-CUTOFF-GROUP.
014900         05  WS-TC-CUTOFF-DATE       PIC 9(08).
015000         05  WS-TC-CUTOFF-TIME       PIC 9(06).
015100 01  WS-CUTOFF-TS-NUM REDEFINES WS-CUTOFF-GROUP
015200                                 PIC 9(14).
015300 
015400 01  WS-ALERT-ID-WORK.
015500         05  WS-ALERT-SEQ            PIC S9(9) COMP VALUE ZERO.
015600         05  WS-HEX-REMAIN           PIC S9(9) COMP.
015700         05  WS-HEX-QUOTIENT         PIC S9(9) COMP.
015800         05  WS-HEX-DIVISOR          PIC S9(9) COMP VALUE 16.
015900         05  WS-HEX-DIGIT-VAL        PIC S9(4) COMP.
016000         05  WS-HEX-START            PIC S9(4) COMP.
016100         05  WS-HEX-IX                PIC S9(4) COMP.
016200         05  FILLER                  PIC X(04).
016300 01  WS-HEX-DIGIT-TABLE          PIC X(16)
016400                           VALUE '0123456789ABCDEF'.
016500 01  WS-ALERT-ID-DISPLAY.
016600         05  FILLER                  PIC X(06) VALUE 'ALERT-'.
016700         05  WS-ALERT-HEX OCCURS 7 TIMES
016800                           PIC X(01).
016900 
017000 01  WS-WORK-COUNTERS.
017100         05  WS-SUB-KEEP              PIC S9(4) COMP.
017200         05  FILLER                  PIC X(04).
017300 
017400 01  REPORT-TOTALS.
017500         05  NUM-TRAN-READ           PIC S9(9) COMP VALUE ZERO.
017600         05  NUM-VALID-WRITTEN       PIC S9(9) COMP VALUE ZERO.
017700         05  NUM-ALERTS-TOTAL        PIC S9(9) COMP VALUE ZERO.
017800         05  NUM-ALERTS-LOW          PIC S9(9) COMP VALUE ZERO.
017900         05  NUM-ALERTS-MEDIUM       PIC S9(9) COMP VALUE ZERO.
018000         05  NUM-ALERTS-HIGH         PIC S9(9) COMP VALUE ZERO.
018100         05  NUM-ALERTS-CRITICAL     PIC S9(9) COMP VALUE ZERO.
018200         05  FILLER                  PIC X(04).
018300 
018400 COPY ACCTHIST.
018500 
018600 COPY ALERTREC REPLACING ==:TAG:== BY ==WA==.
018700 
018800 01  CTL-RPT-DETAIL.
018900         05  CTL-RPT-LABEL           PIC X(30).
019000         05  CTL-RPT-VALUE           PIC ZZZZZZZZZ9.
019100         05  CTL-RPT-FILLER          PIC X(92).
019200 01  CTL-RPT-HEADER.
019300         05  FILLER                  PIC X(40)
019400                     VALUE 'FRAUD DETECTION CONTROL REPORT    DATE: '.
019500         05  RPT-MM                  PIC 99.
019600         05  FILLER                  PIC X VALUE '/'.
019700         05  RPT-DD                  PIC 99.
019800         05  FILLER                  PIC X VALUE '/'.
019900         05  RPT-CC                  PIC 99.
020000         05  RPT-YY                  PIC 99.
020100         05  FILLER                  PIC X(20)
020200                     VALUE ' (mm/dd/ccyy) TIME: '.
020300         05  RPT-HH                  PIC 99.
020400         05  FILLER                  PIC X VALUE ':'.
020500         05  RPT-MIN                 PIC 99.
020600         05  FILLER                  PIC X(17) VALUE SPACES.
020700*****************************************************************
020800 PROCEDURE DIVISION.
020900*****************************************************************
021000 
021100 000-MAIN-CONTROL.
021200         PERFORM 010-OPEN-FILES      THRU 010-EXIT.
021300         PERFORM 020-INIT-REPORT     THRU 020-EXIT.
021400         PERFORM 300-READ-TRANSACTION THRU 300-EXIT.
021500         PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT
021600             UNTIL TRANIN-EOF.
021700         PERFORM 800-PRODUCE-CONTROL-RPT THRU 800-EXIT.
021800         PERFORM 900-CLOSE-FILES     THRU 900-EXIT.
021900         GOBACK.
022000 
022100 010-OPEN-FILES.
022200         OPEN INPUT  TRANS-IN
022300              OUTPUT ALERTS-OUT
022400                     VALID-OUT
022500                     CONTROL-RPT.
022600         IF WS-TRANIN-STATUS NOT = '00'
022700             DISPLAY 'FRDT100 - ERROR OPENING TRANS-IN.  RC: '
022800                     WS-TRANIN-STATUS
022900             MOVE 16 TO RETURN-CODE
023000             MOVE 'Y' TO WS-TRANIN-EOF-SW
023100         END-IF.
023200         IF WS-ALEROUT-STATUS NOT = '00'
023300             DISPLAY 'FRDT100 - ERROR OPENING ALERTS-OUT.  RC: '
023400                     WS-ALEROUT-STATUS
023500             MOVE 16 TO RETURN-CODE
023600             MOVE 'Y' TO WS-TRANIN-EOF-SW
023700         END-IF.
023800         IF WS-VALOUT-STATUS NOT = '00'
023900             DISPLAY 'FRDT100 - ERROR OPENING VALID-OUT.  RC: '
024000                     WS-VALOUT-STATUS
024100             MOVE 16 TO RETURN-CODE
024200             MOVE 'Y' TO WS-TRANIN-EOF-SW
024300         END-IF.
024400 010-EXIT.
024500         EXIT.
024600 
024700 020-INIT-REPORT.
024800         ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
024900         ACCEPT WS-RUN-TIME FROM TIME.
025000         MOVE ZERO TO AHT-ACCOUNT-COUNT.
025100         MOVE ZERO TO FAT-ACCOUNT-COUNT.
025200         MOVE WS-RUN-DATE(5:2)  TO RPT-MM.
025300         MOVE WS-RUN-DATE(7:2)  TO RPT-DD.
025400         MOVE WS-RUN-DATE(3:2)  TO RPT-YY.
025500         MOVE WS-RUN-DATE(1:2)  TO RPT-CC.
025600         MOVE WS-RUN-TIME(1:2)  TO RPT-HH.
025700         MOVE WS-RUN-TIME(3:2)  TO RPT-MIN.
025800         WRITE CONTROL-RPT-RECORD FROM CTL-RPT-HEADER AFTER PAGE.
025900 020-EXIT.
026000         EXIT.
026100 
026200 100-PROCESS-TRANSACTIONS.
026300         ADD 1 TO NUM-TRAN-READ.
026400         PERFORM 400-UPDATE-HISTORY  THRU 400-EXIT.
026500         PERFORM 450-LOOKUP-FLAGGED  THRU 450-EXIT.
026600         PERFORM 600-CALL-RULE-ENGINE THRU 600-EXIT.
026700         PERFORM 500-ROUTE-TRANSACTION THRU 500-EXIT.
026800         PERFORM 300-READ-TRANSACTION THRU 300-EXIT.
026900 100-EXIT.
027000         EXIT.
027100 
027200 300-READ-TRANSACTION.
027300         READ TRANS-IN
027400             AT END
027500                 MOVE 'Y' TO WS-TRANIN-EOF-SW
027600             NOT AT END
027700                 PERFORM 310-COMPUTE-TOTAL-VALUE THRU 310-EXIT
027800         END-READ.
027900 300-EXIT.
028000         EXIT.
028100 
028200 310-COMPUTE-TOTAL-VALUE.
028300         COMPUTE TI-TOTAL-VALUE ROUNDED =
028400                 TI-QUANTITY * TI-PRICE.
028500 310-EXIT.
028600         EXIT.
028700 
028800 400-UPDATE-HISTORY.
028900         PERFORM 405-FIND-OR-ADD-ACCOUNT THRU 405-EXIT.
029000         PERFORM 415-APPEND-HISTORY-ENTRY THRU 415-EXIT.
029100         PERFORM 410-PRUNE-HISTORY-1HR   THRU 410-EXIT.
029200         PERFORM 420-SWEEP-HISTORY-2HR   THRU 420-EXIT.
029300 400-EXIT.
029400         EXIT.
029500 
029600 405-FIND-OR-ADD-ACCOUNT.
029700         MOVE 'N' TO WS-ACCT-FOUND-SW.
029800         SET AHT-ACCT-IX TO 1.
029900         SEARCH AHT-ACCOUNT-ENTRY
030000             AT END
030100                 NEXT SENTENCE
030200             WHEN AHT-ACCOUNT-ID (AHT-ACCT-IX) = TI-ACCOUNT-ID
030300                 MOVE 'Y' TO WS-ACCT-FOUND-SW.
030400         IF NOT ACCOUNT-FOUND-IN-HIST
030500             ADD 1 TO AHT-ACCOUNT-COUNT
030600             SET AHT-ACCT-IX TO AHT-ACCOUNT-COUNT
030700             MOVE TI-ACCOUNT-ID TO AHT-ACCOUNT-ID (AHT-ACCT-IX)
030800             MOVE ZERO TO AHT-TRAN-COUNT (AHT-ACCT-IX)
030900         END-IF.
031000 405-EXIT.
031100         EXIT.
031200 
031300 410-PRUNE-HISTORY-1HR.
031400         MOVE TI-TRANS-DATE TO WS-TC-DATE.
031500         MOVE TI-TRANS-TIME TO WS-TC-TIME.
031600         MOVE 60             TO WS-TC-OFFSET-MIN.
031700         PERFORM 430-TIME-SUBTRACT-MINUTES THRU 430-EXIT.
031800         MOVE ZERO TO WS-SUB-KEEP.
031900         PERFORM 411-COMPACT-ONE-ENTRY THRU 411-EXIT
032000             VARYING AHT-TRAN-IX FROM 1 BY 1
032100             UNTIL AHT-TRAN-IX > AHT-TRAN-COUNT (AHT-ACCT-IX).
032200         MOVE WS-SUB-KEEP TO AHT-TRAN-COUNT (AHT-ACCT-IX).
032300 410-EXIT.
032400         EXIT.
032500 
032600 411-COMPACT-ONE-ENTRY.
032700         IF AHT-TIMESTAMP (AHT-ACCT-IX, AHT-TRAN-IX)
032800                 NOT LESS THAN WS-CUTOFF-TS-NUM
032900             ADD 1 TO WS-SUB-KEEP
033000             IF WS-SUB-KEEP NOT = AHT-TRAN-IX
033100                 MOVE AHT-TRAN-ENTRY (AHT-ACCT-IX, AHT-TRAN-IX)
033200                   TO AHT-TRAN-ENTRY (AHT-ACCT-IX, WS-SUB-KEEP)
033300             END-IF
033400         END-IF.
033500 411-EXIT.
033600         EXIT.
033700 
033800 415-APPEND-HISTORY-ENTRY.
033900         IF AHT-TRAN-COUNT (AHT-ACCT-IX) < 200
034000             ADD 1 TO AHT-TRAN-COUNT (AHT-ACCT-IX)
034100             SET AHT-TRAN-IX TO AHT-TRAN-COUNT (AHT-ACCT-IX)
034200             MOVE TI-TRANS-ID TO
034300                     AHT-TRANS-ID (AHT-ACCT-IX, AHT-TRAN-IX)
034400             MOVE TI-SYMBOL   TO
034500                     AHT-SYMBOL (AHT-ACCT-IX, AHT-TRAN-IX)
034600             MOVE TI-SIDE     TO
034700                     AHT-SIDE (AHT-ACCT-IX, AHT-TRAN-IX)
034800             MOVE TI-TRANS-TS-NUM TO
034900                     AHT-TIMESTAMP (AHT-ACCT-IX, AHT-TRAN-IX)
035000         ELSE
035100             DISPLAY 'FRDT100 - HISTORY SLOT TABLE FULL FOR ACCT '
035200                     TI-ACCOUNT-ID ' - OLDEST ENTRY RETAINED'
035300         END-IF.
035400 415-EXIT.
035500         EXIT.
035600 
035700 420-SWEEP-HISTORY-2HR.
035800*    NO-OP BY DESIGN.  THE ON-LINE MONITOR RUNS A PERIODIC (5-MINUTE
035900*    WALL-CLOCK) SWEEP THAT DROPS HISTORY OLDER THAN TWO HOURS AND
036000*    REMOVES ANY ACCOUNT WHOSE LIST BECOMES EMPTY -- NECESSARY THERE
036100*    BECAUSE ITS HISTORY LIVES IN AN UNBOUNDED IN-MEMORY LIST THAT
036200*    GROWS FOR AS LONG AS THE MONITOR STAYS UP.  AHT-ACCOUNT-ENTRY
036300*    HERE IS A BOUNDED OCCURS TABLE THAT NEVER LEAKS, AND THE ONE-
036400*    HOUR PRUNE IN 410-PRUNE-HISTORY-1HR ALREADY REMOVES ANYTHING
036500*    THE RULE ENGINE WOULD EVER LOOK AT, SO THIS STEP HAS NO BATCH
036600*    COUNTERPART.  LEFT AS A PLACEHOLDER PARAGRAPH SO THE BATCH-FLOW
036700*    STEP NUMBERING STAYS IN STEP WITH THE DESIGN WALKTHROUGH NOTES
036800*    FOR FD-0140.
036900         CONTINUE.
037000 420-EXIT.
037100         EXIT.
037200 
037300 430-TIME-SUBTRACT-MINUTES.
037400         COMPUTE WS-TC-HH = WS-TC-TIME / 10000.
037500         COMPUTE WS-TC-MM = (WS-TC-TIME / 100) - (WS-TC-HH * 100).
037600         COMPUTE WS-TC-SS = WS-TC-TIME - (WS-TC-HH * 10000)
037700                                       - (WS-TC-MM * 100).
037800         COMPUTE WS-TC-TOT-SECONDS =
037900                 (WS-TC-HH * 3600) + (WS-TC-MM * 60) + WS-TC-SS
038000                 - (WS-TC-OFFSET-MIN * 60).
038100         IF WS-TC-TOT-SECONDS < 0
038200             ADD 86400 TO WS-TC-TOT-SECONDS
038300             COMPUTE WS-TC-CUTOFF-DATE = WS-TC-DATE - 1
038400*        NOTE -- DOES NOT ADJUST FOR MONTH OR YEAR-END ROLLOVER.
038500*        ACCEPTED AS A KNOWN LIMITATION PER FD-0163 -- THE ONE-HOUR
038600*        WINDOW CANNOT CROSS A MONTH BOUNDARY IN PRACTICE.
038700         ELSE
038800             MOVE WS-TC-DATE TO WS-TC-CUTOFF-DATE
038900         END-IF.
039000         COMPUTE WS-TC-HH = WS-TC-TOT-SECONDS / 3600.
039100         COMPUTE WS-TC-MM =
039200                 (WS-TC-TOT-SECONDS / 60) - (WS-TC-HH * 60).
039300         COMPUTE WS-TC-SS = WS-TC-TOT-SECONDS - (WS-TC-HH * 3600)
039400                                               - (WS-TC-MM * 60).
039500         COMPUTE WS-TC-CUTOFF-TIME =
039600                 (WS-TC-HH * 10000) + (WS-TC-MM * 100) + WS-TC-SS.
039700 430-EXIT.
039800         EXIT.
039900 
040000 450-LOOKUP-FLAGGED.
040100         MOVE 'N' TO WS-ACCT-FLAGGED-SW.
040200         SET FAT-ACCT-IX TO 1.
040300         SEARCH FAT-ACCOUNT-ENTRY
040400             AT END
040500                 NEXT SENTENCE
040600             WHEN FAT-ACCOUNT-ID (FAT-ACCT-IX) = TI-ACCOUNT-ID
040700                 MOVE 'Y' TO WS-ACCT-FLAGGED-SW.
040800 450-EXIT.
040900         EXIT.
041000 
041100 600-CALL-RULE-ENGINE.
041200         MOVE 'N' TO WS-ALERT-FIRED-SW.
041300         MOVE 'N' TO WS-NEW-FLAG-SW.
041400         MOVE SPACES TO WA-FRAUD-ALERT-RECORD.
041500         CALL 'FRDT200' USING
041600                 TI-TRANSACTION-RECORD
041700                 AHT-ACCOUNT-ENTRY (AHT-ACCT-IX)
041800                 WS-ACCT-FLAGGED-SW
041900                 WA-FRAUD-ALERT-RECORD
042000                 WS-ALERT-FIRED-SW
042100                 WS-NEW-FLAG-SW.
042200 600-EXIT.
042300         EXIT.
042400 
042500 500-ROUTE-TRANSACTION.
042600         IF ALERT-FIRED
042700             PERFORM 510-WRITE-ALERT THRU 510-EXIT
042800             IF ACCOUNT-NEWLY-FLAGGED AND NOT ACCOUNT-ALREADY-FLAGGED
042900                 PERFORM 530-FLAG-ACCOUNT THRU 530-EXIT
043000             END-IF
043100         ELSE
043200             PERFORM 520-WRITE-VALID THRU 520-EXIT
043300         END-IF.
043400         PERFORM 540-UPDATE-TOTALS THRU 540-EXIT.
043500 500-EXIT.
043600         EXIT.
043700 
043800 510-WRITE-ALERT.
043900         PERFORM 511-BUILD-ALERT-ID THRU 511-EXIT.
044000         MOVE WS-ALERT-ID-DISPLAY   TO WA-ALERT-ID.
044100         MOVE TI-TRANS-ID          TO WA-TRANS-ID.
044200         MOVE TI-ACCOUNT-ID        TO WA-ACCOUNT-ID.
044300         MOVE WS-RUN-DATE           TO WA-DETECTED-DATE.
044400         MOVE WS-RUN-TIME           TO WA-DETECTED-TIME.
044500         MOVE WA-FRAUD-ALERT-RECORD TO AO-FRAUD-ALERT-RECORD.
044600         WRITE ALERTS-OUT.
044700 510-EXIT.
044800         EXIT.
044900 
045000 511-BUILD-ALERT-ID.
045100         ADD 1 TO WS-ALERT-SEQ.
045200         MOVE WS-ALERT-SEQ TO WS-HEX-REMAIN.
045300         PERFORM 512-HEX-DIGIT THRU 512-EXIT
045400             VARYING WS-HEX-IX FROM 7 BY -1
045500             UNTIL WS-HEX-IX < 1.
045600 511-EXIT.
045700         EXIT.
045800 
045900 512-HEX-DIGIT.
046000         COMPUTE WS-HEX-QUOTIENT = WS-HEX-REMAIN / WS-HEX-DIVISOR.
046100         COMPUTE WS-HEX-DIGIT-VAL =
046200                 WS-HEX-REMAIN - (WS-HEX-QUOTIENT * WS-HEX-DIVISOR).
046300         COMPUTE WS-HEX-START = WS-HEX-DIGIT-VAL + 1.
046400         MOVE WS-HEX-DIGIT-TABLE (WS-HEX-START : 1)
046500                 TO WS-ALERT-HEX (WS-HEX-IX).
046600         MOVE WS-HEX-QUOTIENT TO WS-HEX-REMAIN.
046700 512-EXIT.
046800         EXIT.
046900 
047000 520-WRITE-VALID.
047100         MOVE TI-TRANSACTION-RECORD TO VO-TRANSACTION-RECORD.
047200         WRITE VALID-OUT.
047300 520-EXIT.
047400         EXIT.
047500 
047600 530-FLAG-ACCOUNT.
047700         ADD 1 TO FAT-ACCOUNT-COUNT.
047800         SET FAT-ACCT-IX TO FAT-ACCOUNT-COUNT.
047900         MOVE TI-ACCOUNT-ID TO FAT-ACCOUNT-ID (FAT-ACCT-IX).
048000 530-EXIT.
048100         EXIT.
048200 
048300 540-UPDATE-TOTALS.
048400         IF ALERT-FIRED
048500             ADD 1 TO NUM-ALERTS-TOTAL
048600             EVALUATE WA-SEVERITY
048700                 WHEN 'LOW     '  ADD 1 TO NUM-ALERTS-LOW
048800                 WHEN 'MEDIUM  '  ADD 1 TO NUM-ALERTS-MEDIUM
048900                 WHEN 'HIGH    '  ADD 1 TO NUM-ALERTS-HIGH
049000                 WHEN 'CRITICAL' ADD 1 TO NUM-ALERTS-CRITICAL
049100             END-EVALUATE
049200         ELSE
049300             ADD 1 TO NUM-VALID-WRITTEN
049400         END-IF.
049500 540-EXIT.
049600         EXIT.
049700 
049800 800-PRODUCE-CONTROL-RPT.
049900         MOVE 'TOTAL TRANSACTIONS READ'      TO CTL-RPT-LABEL.
050000         MOVE NUM-TRAN-READ TO CTL-RPT-VALUE.
050100         WRITE CONTROL-RPT-RECORD FROM CTL-RPT-DETAIL AFTER 2.
050200         MOVE 'TOTAL VALID TRANSACTIONS'     TO CTL-RPT-LABEL.
050300         MOVE NUM-VALID-WRITTEN TO CTL-RPT-VALUE.
050400         WRITE CONTROL-RPT-RECORD FROM CTL-RPT-DETAIL AFTER 1.
050500         MOVE 'TOTAL FRAUD ALERTS'           TO CTL-RPT-LABEL.
050600         MOVE NUM-ALERTS-TOTAL TO CTL-RPT-VALUE.
050700         WRITE CONTROL-RPT-RECORD FROM CTL-RPT-DETAIL AFTER 1.
050800         MOVE 'ALERTS - LOW'                 TO CTL-RPT-LABEL.
050900         MOVE NUM-ALERTS-LOW TO CTL-RPT-VALUE.
051000         WRITE CONTROL-RPT-RECORD FROM CTL-RPT-DETAIL AFTER 1.
051100         MOVE 'ALERTS - MEDIUM'              TO CTL-RPT-LABEL.
051200         MOVE NUM-ALERTS-MEDIUM TO CTL-RPT-VALUE.
051300         WRITE CONTROL-RPT-RECORD FROM CTL-RPT-DETAIL AFTER 1.
051400         MOVE 'ALERTS - HIGH'                TO CTL-RPT-LABEL.
051500         MOVE NUM-ALERTS-HIGH TO CTL-RPT-VALUE.
051600         WRITE CONTROL-RPT-RECORD FROM CTL-RPT-DETAIL AFTER 1.
051700         MOVE 'ALERTS - CRITICAL'            TO CTL-RPT-LABEL.
051800         MOVE NUM-ALERTS-CRITICAL TO CTL-RPT-VALUE.
051900         WRITE CONTROL-RPT-RECORD FROM CTL-RPT-DETAIL AFTER 1.
052000         MOVE 'DISTINCT ACCOUNTS FLAGGED'    TO CTL-RPT-LABEL.
052100         MOVE FAT-ACCOUNT-COUNT TO CTL-RPT-VALUE.
052200         WRITE CONTROL-RPT-RECORD FROM CTL-RPT-DETAIL AFTER 1.
052300 800-EXIT.
052400         EXIT.
052500 
052600 900-CLOSE-FILES.
052700         CLOSE TRANS-IN ALERTS-OUT VALID-OUT CONTROL-RPT.
052800 900-EXIT.
052900         EXIT.
