000100*****************************************************************
000110*   ALERTREC  --  FRAUD ALERT RECORD LAYOUT
000120*   WRITTEN TO ALERTS-OUT ONE TIME PER TRANSACTION THAT TRIPS ONE
000130*   OR MORE FRAUD RULES.  ALSO USED AS THE FRDT200 LINKAGE
000140*   PARAMETER THE RULE ENGINE BUILDS BEFORE RETURNING TO FRDT100.
000150*   INVOKE WITH:
000160*       COPY ALERTREC REPLACING ==:TAG:== BY ==ttt==.
000170*   WHERE ttt IS THE CALLER'S FIELD PREFIX (AO, LK-ALERT).
000180*  ---------------------------------------------------------------
000190*   02-11-92  RJH  ORIGINAL CODING - FRAUD DETECTION PROJECT.
000200*   07-02-93  MKP  RISK-SCORE CHANGED FROM 9V99 TO 9V999 COMP-3
000210*                  PER REVISED SCORING WEIGHTS (REQ FD-0041).
000220*   04-19-96  PDW  WIDENED TRIGGERED-RULES TO X(150) -- SIX RULE
000230*                  CODES NO LONGER FIT IN X(96) (REQ FD-0118).
000240*****************************************************************
000250 01  :TAG:-FRAUD-ALERT-RECORD.
000260     05  :TAG:-ALERT-ID              PIC X(13).
000270     05  :TAG:-TRANS-ID              PIC X(12).
000280     05  :TAG:-ACCOUNT-ID            PIC X(06).
000290     05  :TAG:-FRAUD-TYPE            PIC X(20).
000300     05  :TAG:-ALERT-DESCRIPTION     PIC X(200).
000310     05  :TAG:-SEVERITY              PIC X(08).
000320     05  :TAG:-RISK-SCORE            PIC 9V999       COMP-3.
000330     05  :TAG:-DETECTED-TIMESTAMP.
000340         10  :TAG:-DETECTED-DATE     PIC 9(08).
000350         10  :TAG:-DETECTED-TIME     PIC 9(06).
000360     05  :TAG:-DETECTED-TS-NUM REDEFINES :TAG:-DETECTED-TIMESTAMP
000370                                     PIC 9(14).
000380     05  :TAG:-TRIGGERED-RULES       PIC X(150).
000390     05  :TAG:-RECOMMENDED-ACTION    PIC X(17).
000400     05  :TAG:-ALERT-FILLER          PIC X(07).
