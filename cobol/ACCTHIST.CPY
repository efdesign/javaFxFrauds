000100*****************************************************************
000110*   ACCTHIST  --  ACCOUNT-KEYED ROLLING TRANSACTION HISTORY AND
000120*   RUN-LIFETIME FLAGGED-ACCOUNT TABLE.
000130*
000140*   AHT- TABLE HOLDS, PER ACCOUNT, THE TRANSACTIONS SEEN IN THE
000150*   TRAILING ONE-HOUR WINDOW (PRUNED BY FRDT100 PARA 410 AS EACH
000160*   TRANSACTION IS READ).  BOUNDED BY OCCURS -- NO GETMAIN/FREEMAIN
000170*   EVER HAPPENS, SO THE PERIODIC 2-HOUR HOUSEKEEPING SWEEP IN THE
000180*   ORIGINAL ON-LINE ENGINE HAS NO BATCH COUNTERPART HERE.
000190*
000200*   FAT- TABLE HOLDS ACCOUNTS FLAGGED BY A PRIOR ALERT THIS RUN.
000210*   KEPT SEPARATE FROM AHT- BECAUSE A FLAG, ONCE SET, IS NEVER
000220*   CLEARED FOR THE REST OF THE RUN (REQ FD-0036) WHILE AHT-
000230*   ENTRIES AGE OUT EVERY HOUR -- THE TWO TABLES DO NOT SHARE A
000240*   LIFETIME AND MUST NOT SHARE STORAGE.
000250*  ---------------------------------------------------------------
000260*   02-20-92  RJH  ORIGINAL CODING - FRAUD DETECTION PROJECT.
000270*   09-09-94  MKP  SPLIT FLAGGED ACCOUNTS OUT OF THE HISTORY TABLE
000280*                  INTO FAT- -- A FLAG WAS BEING LOST WHEN A SLOT
000290*                  AGED OUT OF AHT- (PROBLEM TKT FD-0077).
000300*   03-30-99  TLD  RAISED AHT-ACCOUNT-ENTRY CEILING 150 TO 300 FOR
000310*                  PEAK TRADING-DAY VOLUME (REQ FD-0140).
000320*****************************************************************
000330 01  AHT-ACCOUNT-HISTORY-TABLE.
000340     05  AHT-ACCOUNT-COUNT          PIC S9(4) COMP VALUE ZERO.
000350     05  AHT-ACCOUNT-ENTRY OCCURS 0 TO 300 TIMES
000360                            DEPENDING ON AHT-ACCOUNT-COUNT
000370                            INDEXED BY AHT-ACCT-IX.
000380         10  AHT-ACCOUNT-ID         PIC X(06).
000390         10  AHT-TRAN-COUNT         PIC S9(4) COMP VALUE ZERO.
000400         10  AHT-TRAN-ENTRY OCCURS 200 TIMES
000410                             INDEXED BY AHT-TRAN-IX.
000420             15  AHT-TRANS-ID       PIC X(12).
000430             15  AHT-SYMBOL         PIC X(05).
000440             15  AHT-SIDE           PIC X(04).
000450             15  AHT-TIMESTAMP      PIC 9(14).
000460             15  AHT-TIMESTAMP-R REDEFINES AHT-TIMESTAMP.
000470                 20  AHT-TS-DATE    PIC 9(08).
000480                 20  AHT-TS-TIME    PIC 9(06).
000490             15  AHT-TRAN-FILLER    PIC X(05).
000500         10  AHT-ACCOUNT-FILLER     PIC X(10).
000510     05  AHT-TABLE-FILLER           PIC X(06).
000520 01  FAT-FLAGGED-ACCOUNT-TABLE.
000530     05  FAT-ACCOUNT-COUNT          PIC S9(4) COMP VALUE ZERO.
000540     05  FAT-ACCOUNT-ENTRY OCCURS 0 TO 500 TIMES
000550                            DEPENDING ON FAT-ACCOUNT-COUNT
000560                            INDEXED BY FAT-ACCT-IX.
000570         10  FAT-ACCOUNT-ID         PIC X(06).
000580         10  FAT-ENTRY-FILLER       PIC X(04).
000590     05  FAT-TABLE-FILLER           PIC X(06).
